000100      *====================================================
000200      * COPYBOOK #GLOG                                    *
000300      *====================================================
000400      *  AUTOR   : VICTOR LEAL                            *
000500      *  EMPRESA : FOURSYS                                *
000600      *  OBJETIVO: AREA DE TRABALHO PADRAO PARA REGISTRO  *
000700      *            DE ERROS DE ABERTURA/LEITURA/GRAVACAO  *
000800      *            DE ARQUIVO, REPASSADA AO SUBPROGRAMA   *
000900      *            GRAVALOG PARA GRAVACAO NO LOG DO JOB.  *
001000      *---------------------------------------------------*
001100      * HISTORICO DE ALTERACOES                           *
001200      *---------------------------------------------------*
001300      * 1985-03-11 VL  CRIACAO DO COPYBOOK PADRAO DE LOG   *      CR000112
001400      * 1991-07-02 VL  ACRESCIDO WRK-DATA-ERRO             *      CR000398
001500      * 1998-11-30 RSM AJUSTE PARA VIRADA DO ANO 2000      *      Y2K00117
001600      * 2003-05-19 RSM PADRONIZADO WRK-STATUS PARA PIC 99  *      CR001904
001700      *===================================================*
001800       01 WRK-DADOS.
001900          05 WRK-PROGRAMA        PIC X(08).
002000          05 WRK-SECAO           PIC X(04).
002100          05 WRK-MENSAGEM        PIC X(30).
002200          05 WRK-STATUS          PIC 9(02).
002300          05 WRK-DATA-ERRO       PIC 9(08).
002400          05 FILLER              PIC X(08).
