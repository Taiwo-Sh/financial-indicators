000100      *====================================================
000200       IDENTIFICATION                            DIVISION.
000300      *====================================================
000400       PROGRAM-ID. PETIND01.
000500       AUTHOR. VICTOR LEAL.
000600       INSTALLATION. FOURSYS - NUCLEO DE SISTEMAS UPSTREAM.
000700       DATE-WRITTEN. 1993-02-08.
000800       DATE-COMPILED.
000900       SECURITY. USO INTERNO FOURSYS - NAO DISTRIBUIR.
001000      *===================================================*
001100      *  OBJETIVO: CALCULAR OS DEZ INDICADORES PADRAO DE  *
001200      *            ECONOMICIDADE DE E&P (F&D, RRR, RLI,   *
001300      *            RPS, LIFTING COST, NETBACK, BREAKEVEN, *
001400      *            MARGEM DE NETBACK, EFICIENCIA DE       *
001500      *            CAPITAL E INDICE DE RECICLAGEM) PARA   *
001600      *            CADA EMPRESA/CAMPO DO ARQUIVO DE       *
001700      *            ENTRADA, REJEITANDO REGISTROS COM      *
001800      *            CAMPO OBRIGATORIO NAO POSITIVO, E       *
001900      *            EMITINDO RELATORIO IMPRESSO E TOTAIS   *
002000      *            DE PROCESSAMENTO.                      *
002100      *---------------------------------------------------*
002200      *  ARQUIVOS:                                        *
002300      *  DDNAME             I/O           INCLUDE/BOOK    *
002400      *  COMPANY-FILE        I             #PETMAS1       *
002500      *  RESULTS-FILE        O             #PETRES1       *
002600      *  REJECT-FILE         O             #PETREJ1       *
002700      *  REPORT-FILE         O             ---------      *
002800      *===================================================*
002900      * HISTORICO DE ALTERACOES                           *
003000      *---------------------------------------------------*
003100      * 1993-02-08 VL  CRIACAO DO PROGRAMA - VERSAO 1      *      CR000578
003200      * 1993-06-21 VL  INCLUIDO CALCULO DE LIFTING COST    *      CR000601
003300      *            E NETBACK, QUE FALTAVAM NA VERSAO 1.    *      CR000601
003400      * 1994-01-11 VL  INCLUIDO BREAKEVEN E MARGEM DE      *      CR000652
003500      *            NETBACK A PEDIDO DA AREA DE PLANEJ.     *      CR000652
003600      * 1995-09-04 VL  INCLUIDO EFICIENCIA DE CAPITAL E    *      CR000811
003700      *            INDICE DE RECICLAGEM. FECHA O CONJUNTO  *      CR000811
003800      *            DE DEZ INDICADORES SOLICITADO PELO      *      CR000811
003900      *            COMITE DE RESERVAS.                     *      CR000811
004000      * 1998-12-04 RSM AJUSTE VIRADA DO ANO 2000 - REVISAO *      Y2K00203
004100      *            GERAL DAS PICTURES NUMERICAS DO         *      Y2K00203
004200      *            PROGRAMA E DAS COPYBOOKS ASSOCIADAS.    *      Y2K00203
004300      * 2001-06-14 RSM PADRONIZACAO DO NOME DOS CAMPOS EM  *      CR001188
004400      *            INGLES, CONFORME NOVO PADRAO CORPORATIVO*      CR001188
004500      *            PARA SISTEMAS DE UPSTREAM.              *      CR001188
004600      * 2004-03-30 JCS CORRIGIDA REGRA DE REJEICAO - PASSA *      CR001977
004700      *            A PARAR NO PRIMEIRO CAMPO INVALIDO EM   *      CR001977
004800      *            VEZ DE ACUMULAR TODOS OS ERROS DO       *      CR001977
004900      *            REGISTRO.                               *      CR001977
005000      * 2007-10-02 JCS INCLUIDO RRR AGREGADO DA EXECUCAO   *      CR002344
005100      *            NA LINHA DE TOTAIS DO RELATORIO.        *      CR002344
005200      * 2011-05-17 MFA REVISAO GERAL DE COMENTARIOS PARA   *      CR002899
005300      *            AUDITORIA SOX DA AREA DE RESERVAS.      *      CR002899
005400      *===================================================*
005500       ENVIRONMENT                               DIVISION.
005600      *====================================================
005700       CONFIGURATION                             SECTION.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM
006000           UPSI-0 ON STATUS IS SW-MODO-TESTE
006100           UPSI-0 OFF STATUS IS SW-MODO-PRODUCAO.
006200      *
006300       INPUT-OUTPUT                              SECTION.
006400       FILE-CONTROL.
006500           SELECT COMPANY-FILE ASSIGN TO COMPANY-FILE
006600               ORGANIZATION IS SEQUENTIAL
006700               FILE STATUS IS WRK-FS-COMPANY-FILE.
006800      *
006900           SELECT RESULTS-FILE ASSIGN TO RESULTS-FILE
007000               ORGANIZATION IS SEQUENTIAL
007100               FILE STATUS IS WRK-FS-RESULTS-FILE.
007200      *
007300           SELECT REJECT-FILE ASSIGN TO REJECT-FILE
007400               ORGANIZATION IS SEQUENTIAL
007500               FILE STATUS IS WRK-FS-REJECT-FILE.
007600      *
007700           SELECT REPORT-FILE ASSIGN TO REPORT-FILE
007800               ORGANIZATION IS SEQUENTIAL
007900               FILE STATUS IS WRK-FS-REPORT-FILE.
008000      *====================================================
008100       DATA                                      DIVISION.
008200      *====================================================
008300      *-----------------------------------------------------
008400       FILE                                      SECTION.
008500      *-----------------------------------------------------
008600       FD COMPANY-FILE
008700           RECORDING MODE IS F
008800           LABEL RECORD IS STANDARD
008900           BLOCK CONTAINS 0 RECORDS.
009000           COPY '#PETMAS1'.
009100      *-----------------------------------------------------
009200       FD RESULTS-FILE
009300           RECORDING MODE IS F
009400           LABEL RECORD IS STANDARD
009500           BLOCK CONTAINS 0 RECORDS.
009600           COPY '#PETRES1'.
009700      *-----------------------------------------------------
009800       FD REJECT-FILE
009900           RECORDING MODE IS F
010000           LABEL RECORD IS STANDARD
010100           BLOCK CONTAINS 0 RECORDS.
010200           COPY '#PETREJ1'.
010300      *-----------------------------------------------------
010400       FD REPORT-FILE
010500           RECORDING MODE IS F
010600           LABEL RECORD IS STANDARD
010700           LINAGE IS 55 WITH FOOTING AT 50
010800           BLOCK CONTAINS 0 RECORDS.
010900       01 FD-REPORT-LINE                PIC X(132).
011000      *-----------------------------------------------------
011100      *    VISAO ALTERNATIVA DA LINHA IMPRESSA, USADA PELA  *
011200      *    ROTINA DE EXTRACAO DO COMPANY-ID PARA A TRILHA   *
011300      *    DE AUDITORIA SOX SOBRE O RELATORIO IMPRESSO      *     CR002899
011400      *-----------------------------------------------------
011500       01 FD-REPORT-LINE-R1 REDEFINES FD-REPORT-LINE.
011600           05 FILLER                    PIC X(01).
011700           05 FD-R1-COMPANY-COL         PIC X(08).
011800           05 FILLER                    PIC X(123).
011900      *-----------------------------------------------------
012000       WORKING-STORAGE                           SECTION.
012100      *-----------------------------------------------------
012200           COPY '#GLOG'.
012300      *-----------------------------------------------------
012400       01 FILLER PIC X(48) VALUE
012500           '--------------VARIAVEIS PARA FILE STATUS-----'.
012600      *-----------------------------------------------------
012700       77 WRK-FS-COMPANY-FILE      PIC 9(02) VALUE ZEROS.
012800           88 EOF-COMPANY-FILE     VALUE 10.
012900       77 WRK-FS-RESULTS-FILE      PIC 9(02) VALUE ZEROS.
013000       77 WRK-FS-REJECT-FILE       PIC 9(02) VALUE ZEROS.
013100       77 WRK-FS-REPORT-FILE       PIC 9(02) VALUE ZEROS.
013200      *-----------------------------------------------------
013300       01 FILLER PIC X(48) VALUE
013400           '--------------VARIAVEIS PARA CONTROLE--------'.
013500      *-----------------------------------------------------
013600       77 WRK-REG-VALIDO           PIC X(01) VALUE 'S'.
013700           88 REGISTRO-VALIDO      VALUE 'S'.
013800           88 REGISTRO-INVALIDO    VALUE 'N'.
013900       77 WRK-CAMPO-REJEITADO      PIC X(20) VALUE SPACES.
014000       77 WRK-LINHAS-PAGINA        PIC 9(02) COMP VALUE ZERO.
014100       77 WRK-PAGINA               PIC 9(04) COMP VALUE ZERO.
014200      *-----------------------------------------------------
014300       01 FILLER PIC X(48) VALUE
014400           '--------------CONTADORES DA EXECUCAO---------'.
014500      *-----------------------------------------------------
014600       01 WRK-CONTADORES.
014700          05 WRK-REGS-LIDOS        PIC 9(07) COMP VALUE ZERO.
014800          05 WRK-REGS-PROCESSADOS  PIC 9(07) COMP VALUE ZERO.
014900          05 WRK-REGS-REJEITADOS   PIC 9(07) COMP VALUE ZERO.
015000          05 FILLER                PIC X(04).
015100      *-----------------------------------------------------
015200      *    VISAO EDITADA DOS CONTADORES PARA O RELATORIO   *
015300      *-----------------------------------------------------
015400       01 WRK-CONTADORES-ED REDEFINES WRK-CONTADORES.
015500          05 FILLER                PIC 9(07).
015600          05 FILLER                PIC 9(07).
015700          05 FILLER                PIC 9(07).
015800          05 FILLER                PIC X(04).
015900      *-----------------------------------------------------
016000       01 FILLER PIC X(48) VALUE
016100           '--------------ACUMULADORES DE RESERVAS-------'.
016200      *-----------------------------------------------------
016300       01 WRK-ACUMULADORES.
016400          05 WRK-TOTAL-RESERVAS-ADD  PIC 9(13)V99 VALUE ZERO.
016500          05 WRK-TOTAL-PRODUCAO      PIC 9(13)V99 VALUE ZERO.
016600          05 FILLER                  PIC X(04).
016700      *-----------------------------------------------------
016800       01 FILLER PIC X(48) VALUE
016900           '--------------CONSTANTES DO NEGOCIO-----------'.
017000      *-----------------------------------------------------
017100      *    DECLARADAS PARA PARIDADE COM O MODULO DE        *
017200      *    CONSTANTES DE ORIGEM; SOMENTE OS FATORES DE     *
017300      *    CONVERSAO BOE TOCAM ESTE PROGRAMA.               *
017400      *-----------------------------------------------------
017500       01 WRK-CONSTANTES.
017600          05 WRK-DISCOUNT-RATE-LOW    PIC 9V9(04) VALUE 0.0500.
017700          05 WRK-DISCOUNT-RATE-MEDIUM PIC 9V9(04) VALUE 0.1000.
017800          05 WRK-DISCOUNT-RATE-HIGH   PIC 9V9(04) VALUE 0.1500.
017900          05 WRK-DAYS-PER-YEAR        PIC 9(03)   VALUE 365.
018000          05 WRK-BUSINESS-DAYS-YEAR   PIC 9(03)   VALUE 252.
018100          05 WRK-BASIS-POINT          PIC 9V9(04) VALUE 0.0001.
018200          05 WRK-BARRELS-DAY-ANNUAL   PIC 9(03)   VALUE 365.
018300          05 WRK-BBL-TO-BOE           PIC 9V9(04) VALUE 1.0000.
018400          05 WRK-MCF-TO-BOE           PIC 9V9(06) VALUE 0.166667.
018500          05 FILLER                   PIC X(04).
018600      *-----------------------------------------------------
018700       01 FILLER PIC X(48) VALUE
018800           '--------------AREAS DE CALCULO INTERMEDIARIO--'.
018900      *-----------------------------------------------------
019000       77 WRK-FD-COST        PIC S9(07)V99    VALUE ZERO.
019100       77 WRK-RRR            PIC S9(03)V9(04) VALUE ZERO.
019200       77 WRK-RLI            PIC S9(05)V99    VALUE ZERO.
019300       77 WRK-RPS            PIC S9(05)V9(04) VALUE ZERO.
019400       77 WRK-LIFTING-COST   PIC S9(07)V99    VALUE ZERO.
019500       77 WRK-NETBACK        PIC S9(05)V99    VALUE ZERO.
019600       77 WRK-BREAKEVEN      PIC S9(07)V99    VALUE ZERO.
019700       77 WRK-NETBACK-MARGIN PIC S9(03)V99    VALUE ZERO.
019800       77 WRK-CAP-EFFICIENCY PIC S9(01)V9(08) VALUE ZERO.
019900       77 WRK-RECYCLE-RATIO  PIC S9(03)V9(04) VALUE ZERO.
020000       77 WRK-RRR-AGREGADO   PIC S9(03)V9(04) VALUE ZERO.
020100      *-----------------------------------------------------
020200       01 FILLER PIC X(48) VALUE
020300           '--------------CABECALHO DO RELATORIO----------'.
020400      *-----------------------------------------------------
020500       01 WRK-CABEC1.
020600          05 FILLER               PIC X(01)  VALUE SPACES.
020700          05 FILLER               PIC X(30)  VALUE
020800             'PETROLEUM ECONOMICS INDICATORS'.
020900          05 FILLER               PIC X(20)  VALUE SPACES.
021000          05 FILLER               PIC X(11)  VALUE 'RUN PAGE : '.
021100          05 WRK-CAB1-PAGINA      PIC ZZZ9.
021200          05 FILLER               PIC X(66)  VALUE SPACES.
021300      *-----------------------------------------------------
021400       01 WRK-CABEC2.
021500          05 FILLER               PIC X(01)  VALUE SPACES.
021600          05 FILLER               PIC X(08)  VALUE 'COMPANY '.
021700          05 FILLER               PIC X(08)  VALUE '  F&D   '.
021800          05 FILLER               PIC X(08)  VALUE '  RRR   '.
021900          05 FILLER               PIC X(08)  VALUE '  RLI   '.
022000          05 FILLER               PIC X(08)  VALUE '  RPS   '.
022100          05 FILLER               PIC X(08)  VALUE '  LIFT  '.
022200          05 FILLER               PIC X(08)  VALUE ' NETBK  '.
022300          05 FILLER               PIC X(08)  VALUE ' BRKEV  '.
022400          05 FILLER               PIC X(09)  VALUE ' MARGIN% '.
022500          05 FILLER               PIC X(08)  VALUE ' RECYC  '.
022600          05 FILLER               PIC X(58)  VALUE SPACES.
022700      *-----------------------------------------------------
022800       01 FILLER PIC X(48) VALUE
022900           '--------------LINHA DE DETALHE-----------------'.
023000      *-----------------------------------------------------
023100       01 WRK-LINHA-DETALHE.
023200          05 FILLER               PIC X(01)  VALUE SPACES.
023300          05 WRK-DET-COMPANY-ID   PIC X(08).
023400          05 FILLER               PIC X(01)  VALUE SPACES.
023500          05 WRK-DET-FD-COST      PIC -ZZZ,ZZ9.99.
023600          05 FILLER               PIC X(01)  VALUE SPACES.
023700          05 WRK-DET-RRR          PIC -Z9.99.
023800          05 FILLER               PIC X(02)  VALUE SPACES.
023900          05 WRK-DET-RLI          PIC -ZZ9.99.
024000          05 FILLER               PIC X(01)  VALUE SPACES.
024100          05 WRK-DET-RPS          PIC -ZZ9.99.
024200          05 FILLER               PIC X(01)  VALUE SPACES.
024300          05 WRK-DET-LIFT         PIC -ZZZ,ZZ9.99.
024400          05 FILLER               PIC X(01)  VALUE SPACES.
024500          05 WRK-DET-NETBACK      PIC -ZZ9.99.
024600          05 FILLER               PIC X(01)  VALUE SPACES.
024700          05 WRK-DET-BREAKEVEN    PIC -ZZZ,ZZ9.99.
024800          05 FILLER               PIC X(01)  VALUE SPACES.
024900          05 WRK-DET-MARGIN       PIC -ZZ9.99.
025000          05 FILLER               PIC X(01)  VALUE SPACES.
025100          05 WRK-DET-RECYCLE      PIC -Z9.99.
025200          05 FILLER               PIC X(37)  VALUE SPACES.
025300      *-----------------------------------------------------
025400      *    VISAO ALTERNATIVA DA LINHA DE DETALHE, USADA    *
025500      *    QUANDO O CAMPO NETBACK-MARGIN VEM COM VALOR      *
025600      *    FORA DA FAIXA E PRECISA SER RE-EXIBIDO SEM SINAL *
025700      *    PARA CONFERENCIA (SUPORTE AUDITORIA CR002899)    *
025800      *-----------------------------------------------------
025900       01 WRK-LINHA-DETALHE-R1 REDEFINES WRK-LINHA-DETALHE.
026000          05 FILLER               PIC X(85).
026100          05 WRK-R1-MARGIN-SEMSINAL PIC ZZ9.99.
026200          05 FILLER               PIC X(43).
026300      *-----------------------------------------------------
026400       01 FILLER PIC X(48) VALUE
026500           '--------------LINHA DE TOTAIS------------------'.
026600      *-----------------------------------------------------
026700       01 WRK-LINHA-TOTAL1.
026800          05 FILLER               PIC X(01) VALUE SPACES.
026900          05 FILLER               PIC X(20) VALUE 'RECORDS READ...
027000          05 WRK-TOT-LIDOS-ED     PIC ZZZ,ZZ9.
027100          05 FILLER               PIC X(89) VALUE SPACES.
027200      *-----------------------------------------------------
027300       01 WRK-LINHA-TOTAL2.
027400          05 FILLER               PIC X(01) VALUE SPACES.
027500          05 FILLER               PIC X(20) VALUE 'RECORDS PROCESS
027600          05 WRK-TOT-PROC-ED      PIC ZZZ,ZZ9.
027700          05 FILLER               PIC X(89) VALUE SPACES.
027800      *-----------------------------------------------------
027900       01 WRK-LINHA-TOTAL3.
028000          05 FILLER               PIC X(01) VALUE SPACES.
028100          05 FILLER               PIC X(20) VALUE 'RECORDS REJECTE
028200          05 WRK-TOT-REJ-ED       PIC ZZZ,ZZ9.
028300          05 FILLER               PIC X(89) VALUE SPACES.
028400      *-----------------------------------------------------
028500       01 WRK-LINHA-TOTAL4.
028600          05 FILLER               PIC X(01) VALUE SPACES.
028700          05 FILLER               PIC X(20) VALUE 'TOTAL RESERVES
028800          05 WRK-TOT-RESV-ED      PIC ZZZ,ZZZ,ZZ9.99.
028900          05 FILLER               PIC X(80) VALUE SPACES.
029000      *-----------------------------------------------------
029100       01 WRK-LINHA-TOTAL5.
029200          05 FILLER               PIC X(01) VALUE SPACES.
029300          05 FILLER               PIC X(20) VALUE 'TOTAL PRODUCTIO
029400          05 WRK-TOT-PROD-ED      PIC ZZZ,ZZZ,ZZ9.99.
029500          05 FILLER               PIC X(80) VALUE SPACES.
029600      *-----------------------------------------------------
029700       01 WRK-LINHA-TOTAL6.
029800          05 FILLER               PIC X(01) VALUE SPACES.
029900          05 FILLER               PIC X(20) VALUE 'AGGREGATE RRR..
030000          05 WRK-TOT-RRR-ED       PIC -Z9.99.
030100          05 FILLER               PIC X(89) VALUE SPACES.
030200      *====================================================
030300       PROCEDURE                                 DIVISION.
030400      *====================================================
030500      *-----------------------------------------------------
030600       0000-PRINCIPAL                             SECTION.
030700      *-----------------------------------------------------
030800           PERFORM 1000-INICIALIZAR.
030900           PERFORM 2000-PROCESSAR UNTIL EOF-COMPANY-FILE.
031000           PERFORM 3000-FINALIZAR.
031100           STOP RUN.
031200      *-----------------------------------------------------
031300       0000-99-FIM.                                  EXIT.
031400      *-----------------------------------------------------
031500      *-----------------------------------------------------
031600       1000-INICIALIZAR                           SECTION.
031700      *-----------------------------------------------------
031800           OPEN INPUT  COMPANY-FILE
031900                OUTPUT RESULTS-FILE
032000                       REJECT-FILE
032100                       REPORT-FILE.
032200           PERFORM 4000-TESTAR-STATUS.
032300           MOVE 1 TO WRK-PAGINA.
032400           PERFORM 1200-IMPRIME-CABECALHO.
032500           PERFORM 1100-PRIMEIRA-LEITURA.
032600      *-----------------------------------------------------
032700       1000-99-FIM.                                  EXIT.
032800      *-----------------------------------------------------
032900      *-----------------------------------------------------
033000       1100-PRIMEIRA-LEITURA                      SECTION.
033100      *-----------------------------------------------------
033200           READ COMPANY-FILE.
033300           IF EOF-COMPANY-FILE
033400            DISPLAY 'PETIND01: ARQUIVO COMPANY-FILE VAZIO'
033500           ELSE
033600            ADD 1 TO WRK-REGS-LIDOS
033700           END-IF.
033800      *-----------------------------------------------------
033900       1100-99-FIM.                                  EXIT.
034000      *-----------------------------------------------------
034100      *-----------------------------------------------------
034200       1200-IMPRIME-CABECALHO                     SECTION.
034300      *-----------------------------------------------------
034400           MOVE WRK-PAGINA TO WRK-CAB1-PAGINA.
034500           WRITE FD-REPORT-LINE FROM WRK-CABEC1
034600               AFTER ADVANCING C01.
034700           MOVE SPACES TO FD-REPORT-LINE.
034800           WRITE FD-REPORT-LINE AFTER ADVANCING 1 LINE.
034900           WRITE FD-REPORT-LINE FROM WRK-CABEC2
035000               AFTER ADVANCING 1 LINE.
035100           MOVE SPACES TO FD-REPORT-LINE.
035200           WRITE FD-REPORT-LINE AFTER ADVANCING 1 LINE.
035300           MOVE ZERO TO WRK-LINHAS-PAGINA.
035400      *-----------------------------------------------------
035500       1200-99-FIM.                                  EXIT.
035600      *-----------------------------------------------------
035700      *-----------------------------------------------------
035800       2000-PROCESSAR                             SECTION.
035900      *-----------------------------------------------------
036000           MOVE 'S' TO WRK-REG-VALIDO.
036100           MOVE SPACES TO WRK-CAMPO-REJEITADO.
036200           PERFORM 2100-VALIDAR-REGISTRO.
036300           IF REGISTRO-VALIDO
036400            PERFORM 2200-CALCULAR-INDICADORES
036500            PERFORM 2300-GRAVAR-RESULTADO
036600           ELSE
036700            PERFORM 2900-GRAVAR-REJEITO
036800           END-IF.
036900           READ COMPANY-FILE.
037000           IF NOT EOF-COMPANY-FILE
037100            ADD 1 TO WRK-REGS-LIDOS
037200           END-IF.
037300      *-----------------------------------------------------
037400       2000-99-FIM.                                  EXIT.
037500      *-----------------------------------------------------
037600      *-----------------------------------------------------
037700       2100-VALIDAR-REGISTRO                      SECTION.
037800      *-----------------------------------------------------
037900           PERFORM 2110-VALIDAR-RESERVAS.
038000           IF REGISTRO-VALIDO
038100            PERFORM 2120-VALIDAR-PRODUCAO
038200           END-IF.
038300           IF REGISTRO-VALIDO
038400            PERFORM 2130-VALIDAR-RESERVAS-PROVADAS
038500           END-IF.
038600           IF REGISTRO-VALIDO
038700            PERFORM 2140-VALIDAR-ACOES
038800           END-IF.
038900           IF REGISTRO-VALIDO
039000            PERFORM 2150-VALIDAR-PRECO-PETROLEO
039100           END-IF.
039200           IF REGISTRO-VALIDO
039300            PERFORM 2160-VALIDAR-PRODUCAO-NOVA
039400           END-IF.
039500           IF REGISTRO-VALIDO
039600            PERFORM 2170-VALIDAR-CAPEX
039700           END-IF.
039800      *-----------------------------------------------------
039900       2100-99-FIM.                                  EXIT.
040000      *-----------------------------------------------------
040100      *-----------------------------------------------------
040200       2110-VALIDAR-RESERVAS                      SECTION.
040300      *-----------------------------------------------------
040400           IF FD-RESERVES-ADDED NOT NUMERIC OR
040500              FD-RESERVES-ADDED NOT GREATER ZERO
040600            MOVE 'RESERVES-ADDED'    TO WRK-CAMPO-REJEITADO
040700            PERFORM 2180-REJEITAR-CAMPO
040800           END-IF.
040900      *-----------------------------------------------------
041000       2110-99-FIM.                                  EXIT.
041100      *-----------------------------------------------------
041200      *-----------------------------------------------------
041300       2120-VALIDAR-PRODUCAO                      SECTION.
041400      *-----------------------------------------------------
041500           IF FD-PRODUCTION NOT NUMERIC OR
041600              FD-PRODUCTION NOT GREATER ZERO
041700            MOVE 'PRODUCTION'        TO WRK-CAMPO-REJEITADO
041800            PERFORM 2180-REJEITAR-CAMPO
041900           END-IF.
042000      *-----------------------------------------------------
042100       2120-99-FIM.                                  EXIT.
042200      *-----------------------------------------------------
042300      *-----------------------------------------------------
042400       2130-VALIDAR-RESERVAS-PROVADAS              SECTION.
042500      *-----------------------------------------------------
042600           IF FD-PROVED-RESERVES NOT NUMERIC OR
042700              FD-PROVED-RESERVES NOT GREATER ZERO
042800            MOVE 'PROVED-RESERVES'   TO WRK-CAMPO-REJEITADO
042900            PERFORM 2180-REJEITAR-CAMPO
043000           END-IF.
043100      *-----------------------------------------------------
043200       2130-99-FIM.                                  EXIT.
043300      *-----------------------------------------------------
043400      *-----------------------------------------------------
043500       2140-VALIDAR-ACOES                          SECTION.
043600      *-----------------------------------------------------
043700           IF FD-SHARES-OUTSTANDING NOT NUMERIC OR
043800              FD-SHARES-OUTSTANDING NOT GREATER ZERO
043900            MOVE 'SHARES-OUTSTANDING' TO WRK-CAMPO-REJEITADO
044000            PERFORM 2180-REJEITAR-CAMPO
044100           END-IF.
044200      *-----------------------------------------------------
044300       2140-99-FIM.                                  EXIT.
044400      *-----------------------------------------------------
044500      *-----------------------------------------------------
044600       2150-VALIDAR-PRECO-PETROLEO                 SECTION.
044700      *-----------------------------------------------------
044800           IF FD-OIL-PRICE NOT NUMERIC OR
044900              FD-OIL-PRICE NOT GREATER ZERO
045000            MOVE 'OIL-PRICE'         TO WRK-CAMPO-REJEITADO
045100            PERFORM 2180-REJEITAR-CAMPO
045200           END-IF.
045300      *-----------------------------------------------------
045400       2150-99-FIM.                                  EXIT.
045500      *-----------------------------------------------------
045600      *-----------------------------------------------------
045700       2160-VALIDAR-PRODUCAO-NOVA                  SECTION.
045800      *-----------------------------------------------------
045900           IF FD-PRODUCTION-ADDED NOT NUMERIC OR
046000              FD-PRODUCTION-ADDED NOT GREATER ZERO
046100            MOVE 'PRODUCTION-ADDED'  TO WRK-CAMPO-REJEITADO
046200            PERFORM 2180-REJEITAR-CAMPO
046300           END-IF.
046400      *-----------------------------------------------------
046500       2160-99-FIM.                                  EXIT.
046600      *-----------------------------------------------------
046700      *-----------------------------------------------------
046800       2170-VALIDAR-CAPEX                          SECTION.
046900      *-----------------------------------------------------
047000           IF FD-CAPEX NOT NUMERIC OR
047100              FD-CAPEX NOT GREATER ZERO
047200            MOVE 'CAPEX'             TO WRK-CAMPO-REJEITADO
047300            PERFORM 2180-REJEITAR-CAMPO
047400           END-IF.
047500      *-----------------------------------------------------
047600       2170-99-FIM.                                  EXIT.
047700      *-----------------------------------------------------
047800      *-----------------------------------------------------
047900       2180-REJEITAR-CAMPO                         SECTION.
048000      *-----------------------------------------------------
048100           MOVE 'N' TO WRK-REG-VALIDO.
048200      *-----------------------------------------------------
048300       2180-99-FIM.                                  EXIT.
048400      *-----------------------------------------------------
048500      *-----------------------------------------------------
048600       2200-CALCULAR-INDICADORES                   SECTION.
048700      *-----------------------------------------------------
048800           PERFORM 2210-CALC-FD-COST.
048900           PERFORM 2220-CALC-RRR.
049000           PERFORM 2230-CALC-RLI.
049100           PERFORM 2240-CALC-RPS.
049200           PERFORM 2250-CALC-LIFTING-COST.
049300           PERFORM 2260-CALC-NETBACK.
049400           PERFORM 2270-CALC-BREAKEVEN.
049500           PERFORM 2280-CALC-NETBACK-MARGIN.
049600           PERFORM 2290-CALC-CAP-EFFICIENCY.
049700           PERFORM 2295-CALC-RECYCLE-RATIO.
049800      *-----------------------------------------------------
049900       2200-99-FIM.                                  EXIT.
050000      *-----------------------------------------------------
050100      *-----------------------------------------------------
050200      *    F&D COST = (EXPLORATION + DEVELOPMENT) / RESERVES
050300      *    ADDED. RESULTADO EM $/BOE, 2 CASAS, HALF-UP.
050400      *-----------------------------------------------------
050500       2210-CALC-FD-COST                           SECTION.
050600      *-----------------------------------------------------
050700           COMPUTE WRK-FD-COST ROUNDED =
050800               (FD-EXPLORATION-COSTS + FD-DEVELOPMENT-COSTS)
050900                / FD-RESERVES-ADDED.
051000      *-----------------------------------------------------
051100       2210-99-FIM.                                  EXIT.
051200      *-----------------------------------------------------
051300      *-----------------------------------------------------
051400      *    RESERVE REPLACEMENT RATIO = RESERVES ADDED /
051500      *    PRODUCAO. 4 CASAS INTERNAS, HALF-UP.
051600      *-----------------------------------------------------
051700       2220-CALC-RRR                               SECTION.
051800      *-----------------------------------------------------
051900           COMPUTE WRK-RRR ROUNDED =
052000               FD-RESERVES-ADDED / FD-PRODUCTION.
052100      *-----------------------------------------------------
052200       2220-99-FIM.                                  EXIT.
052300      *-----------------------------------------------------
052400      *-----------------------------------------------------
052500      *    RESERVE LIFE INDEX = PROVED RESERVES / PRODUCAO
052600      *    ANUAL. RESULTADO EM ANOS, 2 CASAS.
052700      *-----------------------------------------------------
052800       2230-CALC-RLI                               SECTION.
052900      *-----------------------------------------------------
053000           COMPUTE WRK-RLI ROUNDED =
053100               FD-PROVED-RESERVES / FD-PRODUCTION.
053200      *-----------------------------------------------------
053300       2230-99-FIM.                                  EXIT.
053400      *-----------------------------------------------------
053500      *-----------------------------------------------------
053600      *    RESERVES PER SHARE = PROVED RESERVES / ACOES EM
053700      *    CIRCULACAO. 4 CASAS INTERNAS.
053800      *-----------------------------------------------------
053900       2240-CALC-RPS                               SECTION.
054000      *-----------------------------------------------------
054100           COMPUTE WRK-RPS ROUNDED =
054200               FD-PROVED-RESERVES / FD-SHARES-OUTSTANDING.
054300      *-----------------------------------------------------
054400       2240-99-FIM.                                  EXIT.
054500      *-----------------------------------------------------
054600      *-----------------------------------------------------
054700      *    LIFTING COST = CUSTOS OPERACIONAIS TOTAIS /
054800      *    PRODUCAO. $/BOE, 2 CASAS.
054900      *-----------------------------------------------------
055000       2250-CALC-LIFTING-COST                      SECTION.
055100      *-----------------------------------------------------
055200           COMPUTE WRK-LIFTING-COST ROUNDED =
055300               FD-OPERATING-COSTS-TOTAL / FD-PRODUCTION.
055400      *-----------------------------------------------------
055500       2250-99-FIM.                                  EXIT.
055600      *-----------------------------------------------------
055700      *-----------------------------------------------------
055800      *    NETBACK = PRECO - ROYALTIES - TRANSPORTE - OPEX
055900      *    POR BARRIL. PODE SER NEGATIVO, NAO E VALIDADO.
056000      *-----------------------------------------------------
056100       2260-CALC-NETBACK                           SECTION.
056200      *-----------------------------------------------------
056300           COMPUTE WRK-NETBACK ROUNDED =
056400               FD-OIL-PRICE - FD-ROYALTIES-PER-BBL
056500                            - FD-TRANSPORT-PER-BBL
056600                            - FD-OPEX-PER-BBL.
056700      *-----------------------------------------------------
056800       2260-99-FIM.                                  EXIT.
056900      *-----------------------------------------------------
057000      *-----------------------------------------------------
057100      *    BREAK-EVEN PRICE = CUSTOS TOTAIS / PRODUCAO.
057200      *-----------------------------------------------------
057300       2270-CALC-BREAKEVEN                         SECTION.
057400      *-----------------------------------------------------
057500           COMPUTE WRK-BREAKEVEN ROUNDED =
057600               FD-TOTAL-COSTS / FD-PRODUCTION.
057700      *-----------------------------------------------------
057800       2270-99-FIM.                                  EXIT.
057900      *-----------------------------------------------------
058000      *-----------------------------------------------------
058100      *    OPERATING NETBACK MARGIN = (NETBACK / PRECO) *
058200      *    100. PERCENTUAL, 2 CASAS, HALF-UP.
058300      *-----------------------------------------------------
058400       2280-CALC-NETBACK-MARGIN                    SECTION.
058500      *-----------------------------------------------------
058600           COMPUTE WRK-NETBACK-MARGIN ROUNDED =
058700               (WRK-NETBACK / FD-OIL-PRICE) * 100.
058800      *-----------------------------------------------------
058900       2280-99-FIM.                                  EXIT.
059000      *-----------------------------------------------------
059100      *-----------------------------------------------------
059200      *    CAPITAL EFFICIENCY = PRODUCAO NOVA / CAPEX. BOE
059300      *    POR DOLAR, 8 CASAS INTERNAS (VALORES MUITO      *
059400      *    PEQUENOS).
059500      *-----------------------------------------------------
059600       2290-CALC-CAP-EFFICIENCY                    SECTION.
059700      *-----------------------------------------------------
059800           COMPUTE WRK-CAP-EFFICIENCY ROUNDED =
059900               FD-PRODUCTION-ADDED / FD-CAPEX.
060000      *-----------------------------------------------------
060100       2290-99-FIM.                                  EXIT.
060200      *-----------------------------------------------------
060300      *-----------------------------------------------------
060400      *    RECYCLE RATIO = NETBACK / F&D COST. SE F&D COST
060500      *    FOR ZERO, INDICADOR FICA A ZERO (NAO HA DIVISOR
060600      *    NA REGRA DE NEGOCIO ORIGINAL PARA ESTE CASO).
060700      *-----------------------------------------------------
060800       2295-CALC-RECYCLE-RATIO                     SECTION.
060900      *-----------------------------------------------------
061000           IF WRK-FD-COST NOT EQUAL ZERO
061100            COMPUTE WRK-RECYCLE-RATIO ROUNDED =
061200                WRK-NETBACK / WRK-FD-COST
061300           ELSE
061400            MOVE ZERO TO WRK-RECYCLE-RATIO
061500           END-IF.
061600      *-----------------------------------------------------
061700       2295-99-FIM.                                  EXIT.
061800      *-----------------------------------------------------
061900      *-----------------------------------------------------
062000       2300-GRAVAR-RESULTADO                       SECTION.
062100      *-----------------------------------------------------
062200           ADD 1 TO WRK-REGS-PROCESSADOS.
062300           ADD FD-RESERVES-ADDED TO WRK-TOTAL-RESERVAS-ADD.
062400           ADD FD-PRODUCTION     TO WRK-TOTAL-PRODUCAO.
062500      *
062600           MOVE FD-COMPANY-ID         TO FD-RES-COMPANY-ID.
062700           MOVE WRK-FD-COST           TO FD-RES-FD-COST.
062800           MOVE WRK-RRR               TO FD-RES-RRR.
062900           MOVE WRK-RLI               TO FD-RES-RLI.
063000           MOVE WRK-RPS               TO FD-RES-RPS.
063100           MOVE WRK-LIFTING-COST      TO FD-RES-LIFTING-COST.
063200           MOVE WRK-NETBACK           TO FD-RES-NETBACK.
063300           MOVE WRK-BREAKEVEN         TO FD-RES-BREAKEVEN.
063400           MOVE WRK-NETBACK-MARGIN    TO FD-RES-NETBACK-MARGIN.
063500           MOVE WRK-CAP-EFFICIENCY    TO FD-RES-CAP-EFFICIENCY.
063600           MOVE WRK-RECYCLE-RATIO     TO FD-RES-RECYCLE-RATIO.
063700           WRITE FD-RESULTS-FILE.
063800      *
063900           MOVE FD-COMPANY-ID    TO WRK-DET-COMPANY-ID.
064000           MOVE WRK-FD-COST      TO WRK-DET-FD-COST.
064100           MOVE WRK-RRR          TO WRK-DET-RRR.
064200           MOVE WRK-RLI          TO WRK-DET-RLI.
064300           MOVE WRK-RPS          TO WRK-DET-RPS.
064400           MOVE WRK-LIFTING-COST TO WRK-DET-LIFT.
064500           MOVE WRK-NETBACK      TO WRK-DET-NETBACK.
064600           MOVE WRK-BREAKEVEN    TO WRK-DET-BREAKEVEN.
064700           MOVE WRK-NETBACK-MARGIN TO WRK-DET-MARGIN.
064800           MOVE WRK-RECYCLE-RATIO  TO WRK-DET-RECYCLE.
064900           WRITE FD-REPORT-LINE FROM WRK-LINHA-DETALHE
065000               AFTER ADVANCING 1 LINE.
065100           ADD 1 TO WRK-LINHAS-PAGINA.
065200           IF WRK-LINHAS-PAGINA GREATER 45
065300            ADD 1 TO WRK-PAGINA
065400            PERFORM 1200-IMPRIME-CABECALHO
065500           END-IF.
065600      *-----------------------------------------------------
065700       2300-99-FIM.                                  EXIT.
065800      *-----------------------------------------------------
065900      *-----------------------------------------------------
066000       2900-GRAVAR-REJEITO                         SECTION.
066100      *-----------------------------------------------------
066200           ADD 1 TO WRK-REGS-REJEITADOS.
066300           MOVE FD-COMPANY-ID      TO FD-REJ-COMPANY-ID.
066400           MOVE WRK-CAMPO-REJEITADO TO FD-REJ-FIELD-NAME.
066500           MOVE 'MUST BE POSITIVE'  TO FD-REJ-ERROR-TEXT.
066600           WRITE FD-REJECT-FILE.
066700           IF SW-MODO-TESTE
066800            DISPLAY 'REJEITADO ' FD-COMPANY-ID ' CAMPO '
066900                    WRK-CAMPO-REJEITADO
067000           END-IF.
067100      *-----------------------------------------------------
067200       2900-99-FIM.                                  EXIT.
067300      *-----------------------------------------------------
067400      *-----------------------------------------------------
067500       3000-FINALIZAR                              SECTION.
067600      *-----------------------------------------------------
067700           PERFORM 3100-IMPRIME-TOTAIS.
067800           CLOSE COMPANY-FILE
067900                 RESULTS-FILE
068000                 REJECT-FILE
068100                 REPORT-FILE.
068200           DISPLAY 'PETIND01: FIM DO PROCESSAMENTO'.
068300      *-----------------------------------------------------
068400       3000-99-FIM.                                  EXIT.
068500      *-----------------------------------------------------
068600      *-----------------------------------------------------
068700       3100-IMPRIME-TOTAIS                         SECTION.
068800      *-----------------------------------------------------
068900           IF WRK-TOTAL-PRODUCAO NOT EQUAL ZERO
069000            COMPUTE WRK-RRR-AGREGADO ROUNDED =
069100                WRK-TOTAL-RESERVAS-ADD / WRK-TOTAL-PRODUCAO
069200           ELSE
069300            MOVE ZERO TO WRK-RRR-AGREGADO
069400           END-IF.
069500      *
069600           MOVE WRK-REGS-LIDOS       TO WRK-TOT-LIDOS-ED.
069700           MOVE WRK-REGS-PROCESSADOS TO WRK-TOT-PROC-ED.
069800           MOVE WRK-REGS-REJEITADOS  TO WRK-TOT-REJ-ED.
069900           MOVE WRK-TOTAL-RESERVAS-ADD TO WRK-TOT-RESV-ED.
070000           MOVE WRK-TOTAL-PRODUCAO      TO WRK-TOT-PROD-ED.
070100           MOVE WRK-RRR-AGREGADO         TO WRK-TOT-RRR-ED.
070200      *
070300           MOVE SPACES TO FD-REPORT-LINE.
070400           WRITE FD-REPORT-LINE AFTER ADVANCING 1 LINE.
070500           WRITE FD-REPORT-LINE FROM WRK-LINHA-TOTAL1
070600               AFTER ADVANCING 1 LINE.
070700           WRITE FD-REPORT-LINE FROM WRK-LINHA-TOTAL2
070800               AFTER ADVANCING 1 LINE.
070900           WRITE FD-REPORT-LINE FROM WRK-LINHA-TOTAL3
071000               AFTER ADVANCING 1 LINE.
071100           WRITE FD-REPORT-LINE FROM WRK-LINHA-TOTAL4
071200               AFTER ADVANCING 1 LINE.
071300           WRITE FD-REPORT-LINE FROM WRK-LINHA-TOTAL5
071400               AFTER ADVANCING 1 LINE.
071500           WRITE FD-REPORT-LINE FROM WRK-LINHA-TOTAL6
071600               AFTER ADVANCING 1 LINE.
071700      *-----------------------------------------------------
071800       3100-99-FIM.                                  EXIT.
071900      *-----------------------------------------------------
072000      *-----------------------------------------------------
072100       4000-TESTAR-STATUS                          SECTION.
072200      *-----------------------------------------------------
072300           PERFORM 4100-TESTASTATUS-COMPANY.
072400           PERFORM 4200-TESTASTATUS-RESULTS.
072500           PERFORM 4300-TESTASTATUS-REJECT.
072600           PERFORM 4400-TESTASTATUS-REPORT.
072700      *-----------------------------------------------------
072800       4000-99-FIM.                                  EXIT.
072900      *-----------------------------------------------------
073000      *-----------------------------------------------------
073100       4100-TESTASTATUS-COMPANY                    SECTION.
073200      *-----------------------------------------------------
073300           IF WRK-FS-COMPANY-FILE NOT EQUAL 0
073400             MOVE 'PETIND01'            TO WRK-PROGRAMA
073500             MOVE '1000'                TO WRK-SECAO
073600             MOVE 'ERRO NO OPEN COMPANY-FILE' TO WRK-MENSAGEM
073700             MOVE WRK-FS-COMPANY-FILE   TO WRK-STATUS
073800             PERFORM 9000-ERRO
073900           END-IF.
074000      *-----------------------------------------------------
074100       4100-99-FIM.                                  EXIT.
074200      *-----------------------------------------------------
074300      *-----------------------------------------------------
074400       4200-TESTASTATUS-RESULTS                    SECTION.
074500      *-----------------------------------------------------
074600           IF WRK-FS-RESULTS-FILE NOT EQUAL 0
074700             MOVE 'PETIND01'            TO WRK-PROGRAMA
074800             MOVE '1000'                TO WRK-SECAO
074900             MOVE 'ERRO NO OPEN RESULTS-FILE' TO WRK-MENSAGEM
075000             MOVE WRK-FS-RESULTS-FILE   TO WRK-STATUS
075100             PERFORM 9000-ERRO
075200           END-IF.
075300      *-----------------------------------------------------
075400       4200-99-FIM.                                  EXIT.
075500      *-----------------------------------------------------
075600      *-----------------------------------------------------
075700       4300-TESTASTATUS-REJECT                     SECTION.
075800      *-----------------------------------------------------
075900           IF WRK-FS-REJECT-FILE NOT EQUAL 0
076000             MOVE 'PETIND01'            TO WRK-PROGRAMA
076100             MOVE '1000'                TO WRK-SECAO
076200             MOVE 'ERRO NO OPEN REJECT-FILE' TO WRK-MENSAGEM
076300             MOVE WRK-FS-REJECT-FILE    TO WRK-STATUS
076400             PERFORM 9000-ERRO
076500           END-IF.
076600      *-----------------------------------------------------
076700       4300-99-FIM.                                  EXIT.
076800      *-----------------------------------------------------
076900      *-----------------------------------------------------
077000       4400-TESTASTATUS-REPORT                     SECTION.
077100      *-----------------------------------------------------
077200           IF WRK-FS-REPORT-FILE NOT EQUAL 0
077300             MOVE 'PETIND01'            TO WRK-PROGRAMA
077400             MOVE '1000'                TO WRK-SECAO
077500             MOVE 'ERRO NO OPEN REPORT-FILE' TO WRK-MENSAGEM
077600             MOVE WRK-FS-REPORT-FILE    TO WRK-STATUS
077700             PERFORM 9000-ERRO
077800           END-IF.
077900      *-----------------------------------------------------
078000       4400-99-FIM.                                  EXIT.
078100      *-----------------------------------------------------
078200      *-----------------------------------------------------
078300       9000-ERRO                                   SECTION.
078400      *-----------------------------------------------------
078500           DISPLAY WRK-MENSAGEM.
078600           CALL 'GRAVALOG' USING WRK-DADOS.
078700           GOBACK.
078800      *-----------------------------------------------------
078900       9000-99-FIM.                                  EXIT.
079000      *-----------------------------------------------------
