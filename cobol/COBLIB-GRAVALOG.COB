000100      *====================================================
000200       IDENTIFICATION                            DIVISION.
000300      *====================================================
000400       PROGRAM-ID. GRAVALOG.
000500       AUTHOR. VICTOR LEAL.
000600       INSTALLATION. FOURSYS - NUCLEO DE SISTEMAS UPSTREAM.
000700       DATE-WRITTEN. 1985-03-11.
000800       DATE-COMPILED.
000900       SECURITY. USO INTERNO FOURSYS - NAO DISTRIBUIR.
001000      *===================================================*
001100      *  OBJETIVO: SUBPROGRAMA PADRAO DO NUCLEO, CHAMADO  *
001200      *            POR QUALQUER PROGRAMA COBLIB QUE       *
001300      *            DETECTE FILE STATUS DIFERENTE DE ZERO  *
001400      *            NA ABERTURA/LEITURA/GRAVACAO DE UM     *
001500      *            ARQUIVO. GRAVA UMA LINHA NO ARQUIVO     *
001600      *            LOGERRO E ENCERRA O JOB (GOBACK).       *
001700      *---------------------------------------------------*
001800      *  ARQUIVOS:                                        *
001900      *  DDNAME             I/O           INCLUDE/BOOK    *
002000      *  LOGERRO             O             ---------      *
002100      *---------------------------------------------------*
002200      *  PARAMETRO DE ENTRADA (CALL ... USING):            *
002300      *  WRK-DADOS - COPYBOOK #GLOG                        *
002400      *===================================================*
002500      * HISTORICO DE ALTERACOES                           *
002600      *---------------------------------------------------*
002700      * 1985-03-11 VL  CRIACAO DO SUBPROGRAMA GRAVALOG     *      CR000112
002800      * 1985-09-30 VL  PASSA A GRAVAR DATA DO ERRO         *      CR000131
002900      * 1988-04-19 VL  DISPLAY DA MENSAGEM NO CONSOLE      *      CR000260
003000      * 1991-07-02 VL  AJUSTE PARA NOVO LAYOUT DO #GLOG    *      CR000398
003100      * 1994-11-15 VL  CONTADOR DE CHAMADAS POR EXECUCAO   *      CR000699
003200      * 1998-11-30 RSM AJUSTE PARA VIRADA DO ANO 2000      *      Y2K00117
003300      *            (DATA DO ERRO PASSA A SER AAAAMMDD)     *      Y2K00117
003400      * 2003-05-19 RSM PADRONIZADO WRK-STATUS PARA PIC 99  *      CR001904
003500      * 2009-08-03 JCS ABERTURA EM MODO EXTEND (NAO MAIS   *      CR002611
003600      *            RECRIA O ARQUIVO A CADA CHAMADA)        *      CR002611
003700      *===================================================*
003800       ENVIRONMENT                               DIVISION.
003900      *====================================================
004000       CONFIGURATION                             SECTION.
004100       SPECIAL-NAMES.
004200           UPSI-0 ON STATUS IS SW-MODO-TESTE
004300           UPSI-0 OFF STATUS IS SW-MODO-PRODUCAO.
004400      *
004500       INPUT-OUTPUT                              SECTION.
004600       FILE-CONTROL.
004700           SELECT LOGERRO ASSIGN TO LOGERRO
004800               ORGANIZATION IS SEQUENTIAL
004900               FILE STATUS IS WRK-FS-LOGERRO.
005000      *====================================================
005100       DATA                                      DIVISION.
005200      *====================================================
005300      *-----------------------------------------------------
005400       FILE                                      SECTION.
005500      *-----------------------------------------------------
005600       FD LOGERRO
005700           RECORDING MODE IS F
005800           LABEL RECORD IS STANDARD
005900           BLOCK CONTAINS 0 RECORDS.
006000       01 FD-LOGERRO                  PIC X(60).
006100      *-----------------------------------------------------
006200       WORKING-STORAGE                           SECTION.
006300      *-----------------------------------------------------
006400       01 FILLER PIC X(48) VALUE
006500           '--------------VARIAVEIS PARA FILE STATUS-----'.
006600      *-----------------------------------------------------
006700       77 WRK-FS-LOGERRO           PIC 9(02) VALUE ZEROS.
006800           88 LOGERRO-OK           VALUE 00.
006900           88 LOGERRO-NAO-EXISTE   VALUE 35.
007000      *-----------------------------------------------------
007100       01 FILLER PIC X(48) VALUE
007200           '--------------VARIAVEIS PARA CONTROLE--------'.
007300      *-----------------------------------------------------
007400       77 WRK-QTDE-CHAMADAS        PIC S9(04) COMP VALUE ZERO.
007500       77 WRK-SW-ABRIU-OUTPUT      PIC X(01) VALUE 'N'.
007600           88 ABRIU-COMO-OUTPUT    VALUE 'S'.
007700      *-----------------------------------------------------
007800      *    DATA CORRENTE, DESMEMBRADA PARA GRAVACAO NO LOG *
007900      *-----------------------------------------------------
008000       01 WRK-DATA-HOJE.
008100          05 WRK-DATA-HOJE-AAAAMMDD  PIC 9(08) VALUE ZEROS.
008200      *-----------------------------------------------------
008300       01 WRK-DATA-HOJE-R1 REDEFINES WRK-DATA-HOJE.
008400          05 WRK-DATA-HOJE-AA        PIC 9(04).
008500          05 WRK-DATA-HOJE-MM        PIC 9(02).
008600          05 WRK-DATA-HOJE-DD        PIC 9(02).
008700      *-----------------------------------------------------
008800      *    FILE STATUS EM VISAO ALFANUMERICA PARA DISPLAY  *
008900      *-----------------------------------------------------
009000       01 WRK-STATUS-EDITADO       PIC X(02) VALUE SPACES.
009100      *-----------------------------------------------------
009200       01 WRK-STATUS-EDITADO-R1 REDEFINES WRK-STATUS-EDITADO.
009300          05 WRK-STATUS-EDITADO-NUM PIC 99.
009400      *-----------------------------------------------------
009500      *    LINHA DE MENSAGEM PARA O CONSOLE DO OPERADOR    *
009600      *-----------------------------------------------------
009700       01 WRK-MSG-LOG.
009800          05 WRK-MSG-LOG-TXT          PIC X(60) VALUE SPACES.
009900      *-----------------------------------------------------
010000       01 WRK-MSG-LOG-R1 REDEFINES WRK-MSG-LOG.
010100          05 WRK-MSG-LOG-PROGRAMA     PIC X(08).
010200          05 WRK-MSG-LOG-SECAO        PIC X(04).
010300          05 WRK-MSG-LOG-RESTO        PIC X(48).
010400      *-----------------------------------------------------
010500       LINKAGE                                   SECTION.
010600      *-----------------------------------------------------
010700           COPY '#GLOG'.
010800      *====================================================
010900       PROCEDURE DIVISION USING WRK-DADOS.
011000      *====================================================
011100      *-----------------------------------------------------
011200       0000-PRINCIPAL                             SECTION.
011300      *-----------------------------------------------------
011400           PERFORM 1000-INICIALIZAR.
011500           PERFORM 2000-GRAVAR-LOG.
011600           PERFORM 3000-FINALIZAR.
011700           GOBACK.
011800      *-----------------------------------------------------
011900       0000-99-FIM.                                  EXIT.
012000      *-----------------------------------------------------
012100      *-----------------------------------------------------
012200       1000-INICIALIZAR                           SECTION.
012300      *-----------------------------------------------------
012400           ADD 1 TO WRK-QTDE-CHAMADAS.
012500           ACCEPT WRK-DATA-HOJE-AAAAMMDD FROM DATE YYYYMMDD.
012600           MOVE WRK-DATA-HOJE-AAAAMMDD TO WRK-DATA-ERRO.
012700           MOVE WRK-PROGRAMA TO WRK-MSG-LOG-PROGRAMA.
012800           MOVE WRK-SECAO    TO WRK-MSG-LOG-SECAO.
012900           MOVE WRK-MENSAGEM TO WRK-MSG-LOG-RESTO.
013000      *-----------------------------------------------------
013100       1000-99-FIM.                                  EXIT.
013200      *-----------------------------------------------------
013300      *-----------------------------------------------------
013400       2000-GRAVAR-LOG                            SECTION.
013500      *-----------------------------------------------------
013600           MOVE WRK-STATUS TO WRK-STATUS-EDITADO-NUM.
013700           IF SW-MODO-TESTE
013800            DISPLAY '*** GRAVALOG (MODO TESTE - NAO GRAVOU) *** '
013900                    WRK-MSG-LOG-TXT ' STATUS ' WRK-STATUS-EDITADO
014000           ELSE
014100            OPEN EXTEND LOGERRO
014200            IF LOGERRO-NAO-EXISTE
014300             CLOSE LOGERRO
014400             OPEN OUTPUT LOGERRO
014500             MOVE 'S' TO WRK-SW-ABRIU-OUTPUT
014600            END-IF
014700            MOVE WRK-DADOS TO FD-LOGERRO
014800            WRITE FD-LOGERRO
014900            DISPLAY '*** GRAVALOG *** ' WRK-MSG-LOG-TXT
015000                    ' STATUS ' WRK-STATUS-EDITADO
015100            CLOSE LOGERRO
015200           END-IF.
015300      *-----------------------------------------------------
015400       2000-99-FIM.                                  EXIT.
015500      *-----------------------------------------------------
015600      *-----------------------------------------------------
015700       3000-FINALIZAR                             SECTION.
015800      *-----------------------------------------------------
015900           CONTINUE.
016000      *-----------------------------------------------------
016100       3000-99-FIM.                                  EXIT.
016200      *-----------------------------------------------------
