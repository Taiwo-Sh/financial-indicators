000100      *====================================================
000200      * COPYBOOK #PETREJ1                                 *
000300      *====================================================
000400      *  AUTOR   : VICTOR LEAL                            *
000500      *  EMPRESA : FOURSYS                                *
000600      *  OBJETIVO: LAYOUT DO REGISTRO DE REJEICAO DE      *
000700      *            VALIDACAO, GRAVADO NO ARQUIVO          *
000800      *            REJECT-FILE QUANDO UM CAMPO OBRIGATORIO*
000900      *            NAO E ESTRITAMENTE POSITIVO.           *
001000      *---------------------------------------------------*
001100      *  ARQUIVO             LRECL         ORGANIZACAO    *
001200      *  REJECT-FILE           58          SEQUENCIAL     *
001300      *---------------------------------------------------*
001400      *  OBS.: LRECL=58 CORRESPONDE EXATAMENTE A SOMA DOS *
001500      *  TRES CAMPOS ABAIXO; NAO HA FOLGA PARA FILLER DE   *
001600      *  EXPANSAO NESTE REGISTRO (CONFIRMADO COM A AREA    *
001700      *  DE NEGOCIO EM CR000579).                          *
001800      *===================================================*
001900      * HISTORICO DE ALTERACOES                           *
002000      *---------------------------------------------------*
002100      * 1993-02-08 VL  LAYOUT INICIAL                      *      CR000579
002200      * 2001-06-14 RSM PADRONIZACAO NOME CAMPOS EM INGLES  *      CR001188
002300      *===================================================*
002400       01 FD-REJECT-FILE.
002500          05 FD-REJ-COMPANY-ID       PIC X(08).
002600          05 FD-REJ-FIELD-NAME       PIC X(20).
002700          05 FD-REJ-ERROR-TEXT       PIC X(30).
002800      *---------------------------------------------------*
002900      *    VISAO ALTERNATIVA - CAMPO DE ERRO DESMEMBRADO   *
003000      *    EM CODIGO CURTO (SUPORTE A ROTINAS DE TRIAGEM)  *
003100      *---------------------------------------------------*
003200       01 FD-REJECT-FILE-R1 REDEFINES FD-REJECT-FILE.
003300          05 FILLER                  PIC X(28).
003400          05 FD-R1-ERROR-CODE        PIC X(02).
003500          05 FD-R1-ERROR-DETAIL      PIC X(28).
