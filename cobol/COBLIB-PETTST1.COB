000100      *====================================================
000200       IDENTIFICATION                            DIVISION.
000300      *====================================================
000400       PROGRAM-ID. PETTST1.
000500       AUTHOR. ROSANGELA MOTA.
000600       INSTALLATION. FOURSYS - NUCLEO DE SISTEMAS UPSTREAM.
000700       DATE-WRITTEN. 1993-06-08.
000800       DATE-COMPILED.
000900       SECURITY. USO INTERNO FOURSYS - NAO DISTRIBUIR.
001000      *===================================================*
001100      *  OBJETIVO: AUTOTESTE DE REGRESSAO DAS FORMULAS DE  *
001200      *            INDICADORES DO PETIND01. NAO LE NEM     *
001300      *            GRAVA ARQUIVO ALGUM - CONFERE, PARA UM  *
001400      *            CONJUNTO FIXO DE VETORES DE ENTRADA JA  *
001500      *            HOMOLOGADOS PELA AREA DE NEGOCIO, SE O   *
001600      *            RESULTADO CALCULADO BATE COM O VALOR    *
001700      *            ESPERADO. RODAR APOS QUALQUER ALTERACAO *
001800      *            NAS FORMULAS DE 2200-CALCULAR-INDICADO- *
001900      *            RES DO PETIND01, ANTES DE PASSAR PARA   *
002000      *            HOMOLOGACAO.                            *
002100      *---------------------------------------------------*
002200      *  ARQUIVOS: NENHUM (PROGRAMA SOMENTE DE MEMORIA)    *
002300      *---------------------------------------------------*
002400      *  RETORNO (VIA CONSOLE):                            *
002500      *  DISPLAY DE CADA VETOR CONFERIDO E RESUMO FINAL    *
002600      *  COM TOTAL DE VETORES, QUANTOS PASSARAM E QUANTOS  *
002700      *  FALHARAM.                                         *
002800      *===================================================*
002900      * HISTORICO DE ALTERACOES                           *
003000      *---------------------------------------------------*
003100      * 1993-06-08 RM  CRIACAO - VETORES DE F&D COST,      *      CR000455
003200      *            RRR, RLI E RPS                          *      CR000455
003300      * 1993-11-22 RM  INCLUIDOS VETORES DE LIFTING COST   *      CR000481
003400      *            E NETBACK                               *      CR000481
003500      * 1994-02-14 VL  INCLUIDOS VETORES DE BREAK-EVEN E   *      CR000512
003600      *            NETBACK MARGIN                          *      CR000512
003700      * 1995-08-30 RM  INCLUIDOS VETORES DE CAPITAL        *      CR000701
003800      *            EFFICIENCY E RECYCLE RATIO              *      CR000701
003900      * 1998-12-04 RSM AJUSTE PARA VIRADA DO ANO 2000 -    *      Y2K00122
004000      *            ROTINA DE DATA DO CABECALHO REVISADA    *      Y2K00122
004100      * 2001-03-19 RSM PASSA A CONTAR PASSOU/FALHOU EM     *      CR001622
004200      *            CAMPOS COMP EM VEZ DE DISPLAY           *      CR001622
004300      * 2009-08-03 JCS INCLUIDO SWITCH UPSI-0 PARA MODO    *      CR002611
004400      *            VERBOSE (EXIBE OS VETORES QUE PASSARAM) *      CR002611
004500      * 2016-04-27 JCS REVISAO GERAL - COMPARACAO PASSA A  *      CR003140
004600      *            SER FEITA A 2 CASAS DECIMAIS, CONFORME  *      CR003140
004700      *            PADRAO DE HOMOLOGACAO DA AREA DE        *      CR003140
004800      *            RESERVAS (CAPITAL EFFICIENCY MANTIDA A  *      CR003140
004900      *            8 CASAS POR SER DA ORDEM DE 1E-5)       *      CR003140
005000      *===================================================*
005100       ENVIRONMENT                               DIVISION.
005200      *====================================================
005300       CONFIGURATION                             SECTION.
005400       SPECIAL-NAMES.
005500           UPSI-0 ON STATUS IS SW-MODO-VERBOSE
005600           UPSI-0 OFF STATUS IS SW-MODO-SILENCIOSO.
005700      *====================================================
005800       DATA                                      DIVISION.
005900      *====================================================
006000      *-----------------------------------------------------
006100       WORKING-STORAGE                           SECTION.
006200      *-----------------------------------------------------
006300       01 FILLER PIC X(48) VALUE
006400           '--------------CONTADORES DO AUTOTESTE---------'.
006500      *-----------------------------------------------------
006600       01 WRK-TST-CONTADORES.
006700          05 WRK-TST-TOTAL         PIC S9(04) COMP VALUE ZERO.
006800          05 WRK-TST-PASSOU        PIC S9(04) COMP VALUE ZERO.
006900          05 WRK-TST-FALHOU        PIC S9(04) COMP VALUE ZERO.
007000          05 FILLER                PIC X(04).
007100      *-----------------------------------------------------
007200      *    VISAO EDITADA DOS CONTADORES PARA O RESUMO FINAL *
007300      *-----------------------------------------------------
007400       01 WRK-TST-CONTADORES-ED REDEFINES WRK-TST-CONTADORES.
007500          05 FILLER                PIC 9(04).
007600          05 FILLER                PIC 9(04).
007700          05 FILLER                PIC 9(04).
007800          05 FILLER                PIC X(04).
007900      *-----------------------------------------------------
008000       01 FILLER PIC X(48) VALUE
008100           '--------------IDENTIFICACAO DO VETOR----------'.
008200      *-----------------------------------------------------
008300       01 WRK-TST-NOME-TESTE.
008400          05 WRK-TST-NOME-METRICA  PIC X(14) VALUE SPACES.
008500          05 WRK-TST-NOME-VETOR    PIC X(06) VALUE SPACES.
008600          05 FILLER                PIC X(02).
008700      *-----------------------------------------------------
008800      *    VISAO UNIFICADA DO NOME, USADA SO NO DISPLAY     *
008900      *-----------------------------------------------------
009000       01 WRK-TST-NOME-R1 REDEFINES WRK-TST-NOME-TESTE.
009100          05 WRK-TST-NOME-COMPLETO PIC X(22).
009200      *-----------------------------------------------------
009300       01 FILLER PIC X(48) VALUE
009400           '--------------VALORES DO VETOR----------------'.
009500      *-----------------------------------------------------
009600       01 WRK-TST-DADOS.
009700          05 WRK-TST-ESPERADO      PIC S9(05)V99 VALUE ZERO.
009800          05 WRK-TST-CALCULADO     PIC S9(05)V99 VALUE ZERO.
009900          05 FILLER                PIC X(04).
010000      *-----------------------------------------------------
010100      *    VISAO SEM SINAL DOS VALORES, PARA CONFERENCIA    *
010200      *    MANUAL PELO ANALISTA NA HOMOLOGACAO              *
010300      *-----------------------------------------------------
010400       01 WRK-TST-DADOS-R1 REDEFINES WRK-TST-DADOS.
010500          05 FILLER                PIC 9(07).
010600          05 FILLER                PIC 9(07).
010700          05 FILLER                PIC X(04).
010800      *-----------------------------------------------------
010900      *    CAPITAL EFFICIENCY EXIGE OITO CASAS DECIMAIS -   *
011000      *    TEM PAR DE CAMPOS PROPRIO, FORA DO PADRAO 2 CASAS*
011100      *-----------------------------------------------------
011200       01 WRK-TST-DADOS-CE.
011300          05 WRK-TST-ESPERADO-CE   PIC S9(01)V9(08) VALUE ZERO.
011400          05 WRK-TST-CALCULADO-CE  PIC S9(01)V9(08) VALUE ZERO.
011500          05 FILLER                PIC X(04).
011600      *-----------------------------------------------------
011700       01 FILLER PIC X(48) VALUE
011800           '--------------CAMPOS AUXILIARES DE CALCULO----'.
011900      *-----------------------------------------------------
012000       77 WRK-TST-NETBACK-AUX      PIC S9(05)V99 VALUE ZERO.
012100       77 WRK-TST-FDCOST-AUX       PIC S9(07)V99 VALUE ZERO.
012200      *====================================================
012300       PROCEDURE DIVISION.
012400      *====================================================
012500      *-----------------------------------------------------
012600       0000-PRINCIPAL                             SECTION.
012700      *-----------------------------------------------------
012800           PERFORM 1000-INICIALIZAR.
012900           PERFORM 2000-EXECUTAR-VETORES.
013000           PERFORM 3000-FINALIZAR.
013100           GOBACK.
013200      *-----------------------------------------------------
013300       0000-99-FIM.                                  EXIT.
013400      *-----------------------------------------------------
013500      *-----------------------------------------------------
013600       1000-INICIALIZAR                           SECTION.
013700      *-----------------------------------------------------
013800           MOVE ZERO TO WRK-TST-TOTAL.
013900           MOVE ZERO TO WRK-TST-PASSOU.
014000           MOVE ZERO TO WRK-TST-FALHOU.
014100           DISPLAY '*** PETTST1 - AUTOTESTE PETIND01 ***'.
014200      *-----------------------------------------------------
014300       1000-99-FIM.                                  EXIT.
014400      *-----------------------------------------------------
014500      *-----------------------------------------------------
014600       2000-EXECUTAR-VETORES                      SECTION.
014700      *-----------------------------------------------------
014800           PERFORM 2110-TST-FDCOST.
014900           PERFORM 2120-TST-RRR.
015000           PERFORM 2130-TST-RLI.
015100           PERFORM 2140-TST-RPS.
015200           PERFORM 2150-TST-LIFTING.
015300           PERFORM 2160-TST-NETBACK.
015400           PERFORM 2170-TST-BREAKEVEN.
015500           PERFORM 2180-TST-MARGIN.
015600           PERFORM 2190-TST-CAPEFF.
015700           PERFORM 2195-TST-RECYCLE.
015800      *-----------------------------------------------------
015900       2000-99-FIM.                                  EXIT.
016000      *-----------------------------------------------------
016100      *-----------------------------------------------------
016200       2110-TST-FDCOST                             SECTION.
016300      *-----------------------------------------------------
016400           MOVE 'FD-COST       ' TO WRK-TST-NOME-METRICA.
016500           MOVE 'VETOR1' TO WRK-TST-NOME-VETOR.
016600           COMPUTE WRK-TST-CALCULADO ROUNDED =
016700               (20000000 + 30000000) / 5000000.
016800           MOVE 10.00 TO WRK-TST-ESPERADO.
016900           PERFORM 2900-COMPARAR-VALOR.
017000           MOVE 'VETOR2' TO WRK-TST-NOME-VETOR.
017100           COMPUTE WRK-TST-CALCULADO ROUNDED =
017200               (50000000 + 50000000) / 2000000.
017300           MOVE 50.00 TO WRK-TST-ESPERADO.
017400           PERFORM 2900-COMPARAR-VALOR.
017500      *-----------------------------------------------------
017600       2110-99-FIM.                                  EXIT.
017700      *-----------------------------------------------------
017800      *-----------------------------------------------------
017900       2120-TST-RRR                                SECTION.
018000      *-----------------------------------------------------
018100           MOVE 'RRR           ' TO WRK-TST-NOME-METRICA.
018200           MOVE 'VETOR1' TO WRK-TST-NOME-VETOR.
018300           COMPUTE WRK-TST-CALCULADO ROUNDED =
018400               1200000 / 1000000.
018500           MOVE 1.20 TO WRK-TST-ESPERADO.
018600           PERFORM 2900-COMPARAR-VALOR.
018700           MOVE 'VETOR2' TO WRK-TST-NOME-VETOR.
018800           COMPUTE WRK-TST-CALCULADO ROUNDED =
018900               800000 / 1000000.
019000           MOVE 0.80 TO WRK-TST-ESPERADO.
019100           PERFORM 2900-COMPARAR-VALOR.
019200      *-----------------------------------------------------
019300       2120-99-FIM.                                  EXIT.
019400      *-----------------------------------------------------
019500      *-----------------------------------------------------
019600       2130-TST-RLI                                SECTION.
019700      *-----------------------------------------------------
019800           MOVE 'RLI           ' TO WRK-TST-NOME-METRICA.
019900           MOVE 'VETOR1' TO WRK-TST-NOME-VETOR.
020000           COMPUTE WRK-TST-CALCULADO ROUNDED =
020100               10000000 / 1000000.
020200           MOVE 10.00 TO WRK-TST-ESPERADO.
020300           PERFORM 2900-COMPARAR-VALOR.
020400           MOVE 'VETOR2' TO WRK-TST-NOME-VETOR.
020500           COMPUTE WRK-TST-CALCULADO ROUNDED =
020600               5000000 / 2000000.
020700           MOVE 2.50 TO WRK-TST-ESPERADO.
020800           PERFORM 2900-COMPARAR-VALOR.
020900      *-----------------------------------------------------
021000       2130-99-FIM.                                  EXIT.
021100      *-----------------------------------------------------
021200      *-----------------------------------------------------
021300       2140-TST-RPS                                SECTION.
021400      *-----------------------------------------------------
021500           MOVE 'RPS           ' TO WRK-TST-NOME-METRICA.
021600           MOVE 'VETOR1' TO WRK-TST-NOME-VETOR.
021700           COMPUTE WRK-TST-CALCULADO ROUNDED =
021800               50000000 / 10000000.
021900           MOVE 5.00 TO WRK-TST-ESPERADO.
022000           PERFORM 2900-COMPARAR-VALOR.
022100           MOVE 'VETOR2' TO WRK-TST-NOME-VETOR.
022200           COMPUTE WRK-TST-CALCULADO ROUNDED =
022300               1000000 / 5000000.
022400           MOVE 0.20 TO WRK-TST-ESPERADO.
022500           PERFORM 2900-COMPARAR-VALOR.
022600      *-----------------------------------------------------
022700       2140-99-FIM.                                  EXIT.
022800      *-----------------------------------------------------
022900      *-----------------------------------------------------
023000       2150-TST-LIFTING                            SECTION.
023100      *-----------------------------------------------------
023200           MOVE 'LIFTING-COST  ' TO WRK-TST-NOME-METRICA.
023300           MOVE 'VETOR1' TO WRK-TST-NOME-VETOR.
023400           COMPUTE WRK-TST-CALCULADO ROUNDED =
023500               20000000 / 2000000.
023600           MOVE 10.00 TO WRK-TST-ESPERADO.
023700           PERFORM 2900-COMPARAR-VALOR.
023800           MOVE 'VETOR2' TO WRK-TST-NOME-VETOR.
023900           COMPUTE WRK-TST-CALCULADO ROUNDED =
024000               50000000 / 1000000.
024100           MOVE 50.00 TO WRK-TST-ESPERADO.
024200           PERFORM 2900-COMPARAR-VALOR.
024300      *-----------------------------------------------------
024400       2150-99-FIM.                                  EXIT.
024500      *-----------------------------------------------------
024600      *-----------------------------------------------------
024700       2160-TST-NETBACK                            SECTION.
024800      *-----------------------------------------------------
024900           MOVE 'NETBACK       ' TO WRK-TST-NOME-METRICA.
025000           MOVE 'VETOR1' TO WRK-TST-NOME-VETOR.
025100           COMPUTE WRK-TST-CALCULADO = 70 - 10 - 15 - 5.
025200           MOVE 40.00 TO WRK-TST-ESPERADO.
025300           PERFORM 2900-COMPARAR-VALOR.
025400           MOVE 'VETOR2' TO WRK-TST-NOME-VETOR.
025500           COMPUTE WRK-TST-CALCULADO = 30 - 5 - 25 - 10.
025600           MOVE -10.00 TO WRK-TST-ESPERADO.
025700           PERFORM 2900-COMPARAR-VALOR.
025800           MOVE 'VETOR3' TO WRK-TST-NOME-VETOR.
025900           COMPUTE WRK-TST-CALCULADO = 0 - 0 - 15 - 5.
026000           MOVE -20.00 TO WRK-TST-ESPERADO.
026100           PERFORM 2900-COMPARAR-VALOR.
026200      *-----------------------------------------------------
026300       2160-99-FIM.                                  EXIT.
026400      *-----------------------------------------------------
026500      *-----------------------------------------------------
026600       2170-TST-BREAKEVEN                          SECTION.
026700      *-----------------------------------------------------
026800           MOVE 'BREAKEVEN     ' TO WRK-TST-NOME-METRICA.
026900           MOVE 'VETOR1' TO WRK-TST-NOME-VETOR.
027000           COMPUTE WRK-TST-CALCULADO ROUNDED =
027100               500000000 / 10000000.
027200           MOVE 50.00 TO WRK-TST-ESPERADO.
027300           PERFORM 2900-COMPARAR-VALOR.
027400           MOVE 'VETOR2' TO WRK-TST-NOME-VETOR.
027500           COMPUTE WRK-TST-CALCULADO ROUNDED =
027600               800000000 / 10000000.
027700           MOVE 80.00 TO WRK-TST-ESPERADO.
027800           PERFORM 2900-COMPARAR-VALOR.
027900      *-----------------------------------------------------
028000       2170-99-FIM.                                  EXIT.
028100      *-----------------------------------------------------
028200      *-----------------------------------------------------
028300       2180-TST-MARGIN                             SECTION.
028400      *-----------------------------------------------------
028500           MOVE 'NETBACK-MARGIN' TO WRK-TST-NOME-METRICA.
028600           MOVE 'VETOR1' TO WRK-TST-NOME-VETOR.
028700           MOVE 40.00 TO WRK-TST-NETBACK-AUX.
028800           COMPUTE WRK-TST-CALCULADO ROUNDED =
028900               (WRK-TST-NETBACK-AUX / 70) * 100.
029000           MOVE 57.14 TO WRK-TST-ESPERADO.
029100           PERFORM 2900-COMPARAR-VALOR.
029200           MOVE 'VETOR2' TO WRK-TST-NOME-VETOR.
029300           MOVE 50.00 TO WRK-TST-NETBACK-AUX.
029400           COMPUTE WRK-TST-CALCULADO ROUNDED =
029500               (WRK-TST-NETBACK-AUX / 60) * 100.
029600           MOVE 83.33 TO WRK-TST-ESPERADO.
029700           PERFORM 2900-COMPARAR-VALOR.
029800           MOVE 'VETOR3' TO WRK-TST-NOME-VETOR.
029900           MOVE 10.00 TO WRK-TST-NETBACK-AUX.
030000           COMPUTE WRK-TST-CALCULADO ROUNDED =
030100               (WRK-TST-NETBACK-AUX / 50) * 100.
030200           MOVE 20.00 TO WRK-TST-ESPERADO.
030300           PERFORM 2900-COMPARAR-VALOR.
030400      *-----------------------------------------------------
030500       2180-99-FIM.                                  EXIT.
030600      *-----------------------------------------------------
030700      *-----------------------------------------------------
030800       2190-TST-CAPEFF                             SECTION.
030900      *-----------------------------------------------------
031000           MOVE 'CAP-EFFICIENCY' TO WRK-TST-NOME-METRICA.
031100           MOVE 'VETOR1' TO WRK-TST-NOME-VETOR.
031200           COMPUTE WRK-TST-CALCULADO-CE ROUNDED =
031300               5000 / 100000000.
031400           MOVE 0.00005 TO WRK-TST-ESPERADO-CE.
031500           PERFORM 2990-COMPARAR-VALOR-CE.
031600           MOVE 'VETOR2' TO WRK-TST-NOME-VETOR.
031700           COMPUTE WRK-TST-CALCULADO-CE ROUNDED =
031800               10000 / 50000000.
031900           MOVE 0.0002 TO WRK-TST-ESPERADO-CE.
032000           PERFORM 2990-COMPARAR-VALOR-CE.
032100      *-----------------------------------------------------
032200       2190-99-FIM.                                  EXIT.
032300      *-----------------------------------------------------
032400      *-----------------------------------------------------
032500       2195-TST-RECYCLE                            SECTION.
032600      *-----------------------------------------------------
032700           MOVE 'RECYCLE-RATIO ' TO WRK-TST-NOME-METRICA.
032800           MOVE 'VETOR1' TO WRK-TST-NOME-VETOR.
032900           MOVE 45.00 TO WRK-TST-NETBACK-AUX.
033000           MOVE 15.00 TO WRK-TST-FDCOST-AUX.
033100           COMPUTE WRK-TST-CALCULADO ROUNDED =
033200               WRK-TST-NETBACK-AUX / WRK-TST-FDCOST-AUX.
033300           MOVE 3.00 TO WRK-TST-ESPERADO.
033400           PERFORM 2900-COMPARAR-VALOR.
033500           MOVE 'VETOR2' TO WRK-TST-NOME-VETOR.
033600           MOVE 20.00 TO WRK-TST-NETBACK-AUX.
033700           MOVE 18.00 TO WRK-TST-FDCOST-AUX.
033800           COMPUTE WRK-TST-CALCULADO ROUNDED =
033900               WRK-TST-NETBACK-AUX / WRK-TST-FDCOST-AUX.
034000           MOVE 1.11 TO WRK-TST-ESPERADO.
034100           PERFORM 2900-COMPARAR-VALOR.
034200           MOVE 'VETOR3' TO WRK-TST-NOME-VETOR.
034300           MOVE 10.00 TO WRK-TST-NETBACK-AUX.
034400           MOVE 25.00 TO WRK-TST-FDCOST-AUX.
034500           COMPUTE WRK-TST-CALCULADO ROUNDED =
034600               WRK-TST-NETBACK-AUX / WRK-TST-FDCOST-AUX.
034700           MOVE 0.40 TO WRK-TST-ESPERADO.
034800           PERFORM 2900-COMPARAR-VALOR.
034900      *-----------------------------------------------------
035000       2195-99-FIM.                                  EXIT.
035100      *-----------------------------------------------------
035200      *-----------------------------------------------------
035300       2900-COMPARAR-VALOR                         SECTION.
035400      *-----------------------------------------------------
035500           ADD 1 TO WRK-TST-TOTAL.
035600           IF WRK-TST-CALCULADO EQUAL WRK-TST-ESPERADO
035700            ADD 1 TO WRK-TST-PASSOU
035800            IF SW-MODO-VERBOSE
035900             DISPLAY 'OK    ' WRK-TST-NOME-COMPLETO
036000             DISPLAY '      ESPERADO  = ' WRK-TST-ESPERADO
036100             DISPLAY '      CALCULADO = ' WRK-TST-CALCULADO
036200            END-IF
036300           ELSE
036400            ADD 1 TO WRK-TST-FALHOU
036500            DISPLAY '*** FALHOU *** ' WRK-TST-NOME-COMPLETO
036600            DISPLAY '      ESPERADO  = ' WRK-TST-ESPERADO
036700            DISPLAY '      CALCULADO = ' WRK-TST-CALCULADO
036800           END-IF.
036900      *-----------------------------------------------------
037000       2900-99-FIM.                                  EXIT.
037100      *-----------------------------------------------------
037200      *-----------------------------------------------------
037300       2990-COMPARAR-VALOR-CE                      SECTION.
037400      *-----------------------------------------------------
037500           ADD 1 TO WRK-TST-TOTAL.
037600           IF WRK-TST-CALCULADO-CE EQUAL WRK-TST-ESPERADO-CE
037700            ADD 1 TO WRK-TST-PASSOU
037800            IF SW-MODO-VERBOSE
037900             DISPLAY 'OK    ' WRK-TST-NOME-COMPLETO
038000             DISPLAY '      ESPERADO  = ' WRK-TST-ESPERADO-CE
038100             DISPLAY '      CALCULADO = ' WRK-TST-CALCULADO-CE
038200            END-IF
038300           ELSE
038400            ADD 1 TO WRK-TST-FALHOU
038500            DISPLAY '*** FALHOU *** ' WRK-TST-NOME-COMPLETO
038600            DISPLAY '      ESPERADO  = ' WRK-TST-ESPERADO-CE
038700            DISPLAY '      CALCULADO = ' WRK-TST-CALCULADO-CE
038800           END-IF.
038900      *-----------------------------------------------------
039000       2990-99-FIM.                                  EXIT.
039100      *-----------------------------------------------------
039200      *-----------------------------------------------------
039300       3000-FINALIZAR                              SECTION.
039400      *-----------------------------------------------------
039500           DISPLAY '*** PETTST1 - RESUMO DO AUTOTESTE ***'.
039600           DISPLAY 'TOTAL DE VETORES CONFERIDOS : ' WRK-TST-TOTAL.
039700           DISPLAY 'VETORES PASSARAM       : ' WRK-TST-PASSOU.
039800           DISPLAY 'VETORES FALHARAM       : ' WRK-TST-FALHOU.
039900           IF WRK-TST-FALHOU GREATER ZERO
040000            DISPLAY '*** ATENCAO - HA DIVERGENCIA ***'
040100           END-IF.
040200      *-----------------------------------------------------
040300       3000-99-FIM.                                  EXIT.
040400      *-----------------------------------------------------
