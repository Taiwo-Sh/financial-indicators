000100      *====================================================
000200      * COPYBOOK #PETMAS1                                 *
000300      *====================================================
000400      *  AUTOR   : VICTOR LEAL                            *
000500      *  EMPRESA : FOURSYS                                *
000600      *  OBJETIVO: LAYOUT DO REGISTRO MESTRE DE INDICADORES*
000700      *            DE ECONOMICIDADE POR EMPRESA/CAMPO,    *
000800      *            ORIGEM DO ARQUIVO COMPANY-FILE.        *
000900      *---------------------------------------------------*
001000      *  ARQUIVO             LRECL         ORGANIZACAO    *
001100      *  COMPANY-FILE          187         SEQUENCIAL     *
001200      *===================================================*
001300      * HISTORICO DE ALTERACOES                           *
001400      *---------------------------------------------------*
001500      * 1987-02-04 VL  LAYOUT INICIAL - CUSTOS E RESERVAS  *      CR000041
001600      * 1989-09-18 VL  ACRESCIDOS CAMPOS DE PRECO POR BBL  *      CR000209
001700      * 1993-01-22 VL  ACRESCIDO CAPEX E PRODUCAO NOVA     *      CR000577
001800      * 1998-12-04 RSM AJUSTE VIRADA DO ANO 2000 - REVISAO *      Y2K00203
001900      *            DE TODAS AS PICTURES NUMERICAS.         *      Y2K00203
002000      * 2001-06-14 RSM PADRONIZACAO NOME CAMPOS EM INGLES  *      CR001188
002100      *            (CONVERSAO PARA VOCABULARIO CORPORATIVO)*      CR001188
002200      *===================================================*
002300       01 FD-COMPANY-FILE.
002400      *---------------------------------------------------*
002500      *    IDENTIFICACAO DA EMPRESA/CAMPO                  *
002600      *---------------------------------------------------*
002700          05 FD-COMPANY-ID           PIC X(08).
002800          05 FD-COMPANY-NAME         PIC X(20).
002900      *---------------------------------------------------*
003000      *    CUSTOS DE EXPLORACAO E DESENVOLVIMENTO (US$)    *
003100      *---------------------------------------------------*
003200          05 FD-EXPLORATION-COSTS    PIC S9(11)V99.
003300          05 FD-DEVELOPMENT-COSTS    PIC S9(11)V99.
003400      *---------------------------------------------------*
003500      *    RESERVAS E PRODUCAO, EM BOE                     *
003600      *---------------------------------------------------*
003700          05 FD-RESERVES-ADDED       PIC 9(11)V99.
003800          05 FD-PRODUCTION           PIC 9(11)V99.
003900          05 FD-PROVED-RESERVES      PIC 9(11)V99.
004000      *---------------------------------------------------*
004100      *    ACOES EM CIRCULACAO                             *
004200      *---------------------------------------------------*
004300          05 FD-SHARES-OUTSTANDING   PIC 9(11)V99.
004400      *---------------------------------------------------*
004500      *    CUSTOS OPERACIONAIS E TOTAIS (US$)              *
004600      *---------------------------------------------------*
004700          05 FD-OPERATING-COSTS-TOTAL PIC S9(11)V99.
004800          05 FD-TOTAL-COSTS          PIC S9(11)V99.
004900      *---------------------------------------------------*
005000      *    PRECOS E CUSTOS POR BARRIL (US$/BBL)            *
005100      *---------------------------------------------------*
005200          05 FD-OIL-PRICE            PIC 9(05)V99.
005300          05 FD-ROYALTIES-PER-BBL    PIC 9(05)V99.
005400          05 FD-TRANSPORT-PER-BBL    PIC 9(05)V99.
005500          05 FD-OPEX-PER-BBL         PIC 9(05)V99.
005600      *---------------------------------------------------*
005700      *    PRODUCAO NOVA E INVESTIMENTO DE CAPITAL         *
005800      *---------------------------------------------------*
005900          05 FD-PRODUCTION-ADDED     PIC 9(09)V99.
006000          05 FD-CAPEX                PIC S9(11)V99.
006100      *---------------------------------------------------*
006200      *    RESERVA PARA USO FUTURO - COMPLETA O LRECL=187  *
006300      *---------------------------------------------------*
006400          05 FILLER                  PIC X(03).
006500      *---------------------------------------------------*
006600      *    VISAO ALTERNATIVA DO CAMPO DE CUSTOS TOTAIS,    *
006700      *    UTILIZADA PARA EXIBICAO SEM SINAL NA TELA DE    *
006800      *    CONFERENCIA DO OPERADOR (SUPORTE FR22CB18)      *
006900      *---------------------------------------------------*
007000       01 FD-COMPANY-FILE-R1 REDEFINES FD-COMPANY-FILE.
007100          05 FILLER                  PIC X(119).
007200          05 FD-R1-COSTS-UNSIGNED    PIC 9(11)V99.
007300          05 FILLER                  PIC X(55).
007400      *---------------------------------------------------*
007500      *    VISAO ALTERNATIVA DO IDENTIFICADOR, PARTIDO EM  *
007600      *    PREFIXO DE CAMPO (4) E SEQUENCIA (4), PARA      *
007700      *    RELATORIOS QUE AGRUPAM POR CAMPO DE PRODUCAO    *
007800      *---------------------------------------------------*
007900       01 FD-COMPANY-FILE-R2 REDEFINES FD-COMPANY-FILE.
008000          05 FD-R2-CAMPO-PREFIXO     PIC X(04).
008100          05 FD-R2-CAMPO-SEQUENCIA   PIC X(04).
008200          05 FILLER                  PIC X(179).
