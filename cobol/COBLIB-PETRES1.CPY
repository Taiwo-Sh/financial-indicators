000100      *====================================================
000200      * COPYBOOK #PETRES1                                 *
000300      *====================================================
000400      *  AUTOR   : VICTOR LEAL                            *
000500      *  EMPRESA : FOURSYS                                *
000600      *  OBJETIVO: LAYOUT DO REGISTRO DE RESULTADOS DOS   *
000700      *            DEZ INDICADORES DE ECONOMICIDADE,      *
000800      *            GRAVADO NO ARQUIVO RESULTS-FILE.       *
000900      *---------------------------------------------------*
001000      *  ARQUIVO             LRECL         ORGANIZACAO    *
001100      *  RESULTS-FILE          110         SEQUENCIAL     *
001200      *===================================================*
001300      * HISTORICO DE ALTERACOES                           *
001400      *---------------------------------------------------*
001500      * 1993-02-08 VL  LAYOUT INICIAL - DEZ INDICADORES    *      CR000578
001600      * 1998-12-04 RSM AJUSTE VIRADA DO ANO 2000           *      Y2K00203
001700      * 2001-06-14 RSM PADRONIZACAO NOME CAMPOS EM INGLES  *      CR001188
001800      *===================================================*
001900       01 FD-RESULTS-FILE.
002000          05 FD-RES-COMPANY-ID       PIC X(08).
002100      *---------------------------------------------------*
002200      *    CUSTO DE DESCOBERTA E DESENVOLVIMENTO, $/BOE    *
002300      *---------------------------------------------------*
002400          05 FD-RES-FD-COST          PIC S9(07)V99.
002500      *---------------------------------------------------*
002600      *    INDICE DE REPOSICAO DE RESERVAS                *
002700      *---------------------------------------------------*
002800          05 FD-RES-RRR              PIC S9(03)V9(04).
002900      *---------------------------------------------------*
003000      *    INDICE DE VIDA UTIL DAS RESERVAS, ANOS          *
003100      *---------------------------------------------------*
003200          05 FD-RES-RLI              PIC S9(05)V99.
003300      *---------------------------------------------------*
003400      *    RESERVAS POR ACAO, BOE                          *
003500      *---------------------------------------------------*
003600          05 FD-RES-RPS              PIC S9(05)V9(04).
003700      *---------------------------------------------------*
003800      *    CUSTO DE ELEVACAO, $/BOE                        *
003900      *---------------------------------------------------*
004000          05 FD-RES-LIFTING-COST     PIC S9(07)V99.
004100      *---------------------------------------------------*
004200      *    NETBACK, $/BBL (PODE SER NEGATIVO)              *
004300      *---------------------------------------------------*
004400          05 FD-RES-NETBACK          PIC S9(05)V99.
004500      *---------------------------------------------------*
004600      *    PRECO DE EQUILIBRIO, $/BOE                      *
004700      *---------------------------------------------------*
004800          05 FD-RES-BREAKEVEN        PIC S9(07)V99.
004900      *---------------------------------------------------*
005000      *    MARGEM DE NETBACK, PERCENTUAL                   *
005100      *---------------------------------------------------*
005200          05 FD-RES-NETBACK-MARGIN   PIC S9(03)V99.
005300      *---------------------------------------------------*
005400      *    EFICIENCIA DE CAPITAL, BOE POR DOLAR            *
005500      *---------------------------------------------------*
005600          05 FD-RES-CAP-EFFICIENCY   PIC S9(01)V9(08).
005700      *---------------------------------------------------*
005800      *    INDICE DE RECICLAGEM                            *
005900      *---------------------------------------------------*
006000          05 FD-RES-RECYCLE-RATIO    PIC S9(03)V9(04).
006100      *---------------------------------------------------*
006200      *    RESERVA PARA USO FUTURO - COMPLETA O LRECL=110  *
006300      *---------------------------------------------------*
006400          05 FILLER                  PIC X(24).
006500      *---------------------------------------------------*
006600      *    VISAO ALTERNATIVA SOMENTE DOS INDICES PUROS     *
006700      *    (RRR/RPS/RECYCLE), USADA PELA ROTINA DE         *
006800      *    ARREDONDAMENTO PARA EXIBICAO EM 2 CASAS         *
006900      *---------------------------------------------------*
007000       01 FD-RESULTS-FILE-R1 REDEFINES FD-RESULTS-FILE.
007100          05 FILLER                  PIC X(17).
007200          05 FD-R1-RRR-VIEW          PIC S9(03)V9(04).
007300          05 FILLER                  PIC X(86).
